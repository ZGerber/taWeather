000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =ASC2EBC
000500 ?SEARCH  =EBC2ASC
000600 ?SEARCH  =ZEITUT0
000700 ?SEARCH  =KORREK0
000800 ?SEARCH  =WETCOD0
000900 ?NOLMAP, SYMBOLS, INSPECT
001000 ?SAVE ALL
001100 ?SAVEABEND
001200 ?LINES 66
001300 ?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID. NACDRV0O.
001800
001900 AUTHOR. R. STEINBACH.
002000
002100 INSTALLATION. RECHENZENTRUM STERNWARTE.
002200
002300 DATE-WRITTEN. 1990-09-24.
002400
002500 DATE-COMPILED.
002600
002700 SECURITY. NUR FUER INTERNEN GEBRAUCH - NACHTLAUF-BATCH.
002800
002900*****************************************************************
003000* Letzte Aenderung :: 2004-08-30
003100* Letzte Version   :: C.00.04
003200* Kurzbeschreibung :: Nachtlauf Wetterbeobachtungen - Hauptlauf
003300* Auftrag          :: NACHTL-1
003400*
003500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003700*----------------------------------------------------------------*
003800* Vers. | Datum    | von | Kommentar                             *
003900*-------|----------|-----|---------------------------------------*
004000*A.01.00|2011-06-14| jph | SWITCH-15/ANZEIGE-VERSION nachgezogen;  *
004100*       |          |     | SCHALTER auf AT-END-Kennzeichen statt   *
004110*       |          |     | FILE STATUS umgestellt (wie SSFANO0)    *
004200*-------|----------|-----|---------------------------------------*
004300*C.00.04|2004-08-30| kbr | D400-BERICHT-SUMME: Gesamtdauer erg.    *
004400*-------|----------|-----|---------------------------------------*
004500*C.00.03|1998-01-09| kbr | Y2K-Sichtung: Zeiten bleiben Sek. seit  *
004600*       |          |     | Mitternacht, kein Datumsfeld betroffen *
004700*-------|----------|-----|---------------------------------------*
004800*C.00.02|1996-02-20| hlm | WETCOD0M fuer Kombination WORSE genutzt*
004900*       |          |     | statt eigener Vergleichslogik im Lauf  *
005000*-------|----------|-----|---------------------------------------*
005100*C.00.01|1992-07-02| hlm | KORREK0M fuer Korrekturfilter ergaenzt  *
005200*-------|----------|-----|---------------------------------------*
005300*C.00.00|1990-09-24| rst | Neuerstellung                          *
005400*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800*
005900* Hauptlauf der naechtlichen Beobachtungsauswertung.  Liest das
006000* Ereignisprotokoll EVENTS, bildet die Start-/Stopzeitentabellen und
006100* die Tabelle der Wetterbeobachtungen, filtert mutmassliche
006200* Korrekturmeldungen ueber KORREK0M heraus, stellt je Datenteil den
006300* passenden Wettercode zusammen (ueber ZEITUT0M/WETCOD0M) und
006400* schreibt je einen Satz nach DATAPARTS sowie den Nachtbericht nach
006500* NIGHTRPT.  Die urspruengliche graphische Zeitachsen-Darstellung
006600* des Altverfahrens SSFWET0 wird hier durch den tabellarischen
006700* Bericht ersetzt.
006800*
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007310     SWITCH-15 IS ANZEIGE-VERSION
007320         ON STATUS IS SHOW-VERSION
007400     C01 IS TOP-OF-FORM
007430*            Hausklasse ALPHNUM, hier nur auf Ziffern eingeschraenkt -
007460*            dieser Treiber prueft keine Textfelder
007500     CLASS ALPHNUM IS "0123456789".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT EVENTS        ASSIGN TO "EVENTS".
008100     SELECT DATAPARTS     ASSIGN TO "DATAPARTS".
008300     SELECT NIGHTRPT      ASSIGN TO "NIGHTRPT".
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  EVENTS
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 40 CHARACTERS.
009100     COPY    EVTREC0C OF "=NACLIB".
009200
009300 FD  DATAPARTS
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS.
009600     COPY    DPTREC0C OF "=NACLIB".
009700
009800 FD  NIGHTRPT
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS.
010100 01          PRINT-REC.
010150     05      FILLER              PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-I                PIC S9(04) COMP.
010900     05      C4-J                PIC S9(04) COMP.
011000     05      C4-ANZ-START        PIC S9(04) COMP.
011100     05      C4-ANZ-STOP         PIC S9(04) COMP.
011200     05      C4-ANZ-BEOB         PIC S9(04) COMP.
011300     05      C4-TEIL-NR          PIC S9(04) COMP.
011400     05      FILLER              PIC X(02).
011500
011600*            Zaehler fuer die Kontrollsummen des Berichts
011700 01          ZAEHLER-FELDER.
011800     05      Z4-N-START          PIC S9(05) COMP.
011900     05      Z4-N-STOP           PIC S9(05) COMP.
012000     05      Z4-N-AUTOSTOP       PIC S9(05) COMP.
012100     05      Z4-N-CLOUDS         PIC S9(05) COMP.
012200     05      Z4-N-UNBEKANNT      PIC S9(05) COMP.
012300     05      Z4-N-UNGUELTIG      PIC S9(05) COMP.
012400     05      Z4-N-KORREKTUR      PIC S9(05) COMP.
012500     05      Z4-N-TEILE          PIC S9(05) COMP.
012600     05      Z4-N-MIT-WETTER     PIC S9(05) COMP.
012700     05      Z4-N-OHNE-WETTER    PIC S9(05) COMP.
012800     05      Z4-DAUER-GESAMT     PIC S9(07) COMP.
012900     05      FILLER              PIC X(02).
013000
013100*            Blocksicht der Zaehlerfelder fuer DISPLAY-Diagnose
013200 01          ZAEHLER-FELDER-ALT REDEFINES ZAEHLER-FELDER.
013300     05      FILLER              PIC X(32).
013400
013500*--------------------------------------------------------------------*
013600* Felder mit konstantem Inhalt: Praefix K
013700*--------------------------------------------------------------------*
013800 01          KONSTANTE-FELDER.
013900     05      K-MODUL             PIC X(08)       VALUE "NACDRV0O".
014000     05      K-FENSTER-UEBERGABE PIC S9(05) COMP VALUE ZERO.
014100     05      FILLER              PIC X(02).
014200
014300*--------------------------------------------------------------------*
014400* Start-/Stopzeitentabellen, aufsteigend, je Datenteil ein Paar
014500*--------------------------------------------------------------------*
014600 01          T-START-GRUPPE.
014700     05      T-START-TAB         PIC 9(05) OCCURS 200 TIMES.
014720     05      FILLER              PIC X(01).
014800 01          T-STOP-GRUPPE.
014900     05      T-STOP-TAB          PIC 9(05) OCCURS 200 TIMES.
014920     05      FILLER              PIC X(01).
015000
015100*            Laufendezeit (fuer fehlenden letzten Stop) und
015200*            Laufgrenzen S0/S1 fuer die Partitionierung
015300 01          W-LAUF-GRUPPE.
015400     05      W-LAUF-ENDE         PIC 9(05).
015500     05      W-LAUF-S0           PIC 9(05).
015600     05      W-LAUF-S1           PIC 9(05).
015700     05      FILLER              PIC X(01).
015800
015900*            Blocksicht der Laufgrenzen fuer DISPLAY-Diagnose
016000 01          W-LAUF-GRUPPE-ALT REDEFINES W-LAUF-GRUPPE.
016100     05      W-LAUF-ALT-TEXT     PIC X(16).
016200
016300*--------------------------------------------------------------------*
016400* Wetterbeobachtungstabelle - Zeit, Code, Quelle, plus Behalten-Flag
016500* nach dem Korrekturfilter (LINK-K-FLAG-TAB aus KORREK0M)
016600*--------------------------------------------------------------------*
016700 01          T-BEOB-ZEIT-GRUPPE.
016800     05      T-BEOB-ZEIT-TAB     PIC 9(05) OCCURS 300 TIMES.
016820     05      FILLER              PIC X(01).
016900 01          T-BEOB-CODE-GRUPPE.
017000     05      T-BEOB-CODE-TAB     PIC X(07) OCCURS 300 TIMES.
017020     05      FILLER              PIC X(01).
017100 01          T-BEOB-QUELLE-GRUPPE.
017200     05      T-BEOB-QUELLE-TAB   PIC X(01) OCCURS 300 TIMES.
017220     05      FILLER              PIC X(01).
017300 01          T-BEOB-FLAG-GRUPPE.
017400     05      T-BEOB-FLAG-TAB     PIC 9     OCCURS 300 TIMES.
017420     05      FILLER              PIC X(01).
017500
017600*--------------------------------------------------------------------*
017700* Kandidatenfelder fuer die Wetterzuordnung eines Datenteils -
017800* Praefix W-KL (lokaler Kandidat) / W-KR (Remote-Kandidat)
017900*--------------------------------------------------------------------*
018000 01          W-KANDIDAT-GRUPPE.
018100     05      W-KL-ZEIT           PIC 9(05).
018200     05      W-KL-CODE           PIC X(07).
018300     05      W-KL-DIST           PIC S9(05) COMP.
018400     05      W-KL-GEFUNDEN       PIC 9              VALUE ZERO.
018500          88 KL-NICHT-GEFUNDEN                      VALUE ZERO.
018600          88 KL-IST-GEFUNDEN                        VALUE 1.
018700     05      W-KR-ZEIT           PIC 9(05).
018800     05      W-KR-CODE           PIC X(07).
018900     05      W-KR-DIST           PIC S9(05) COMP.
019000     05      W-KR-GEFUNDEN       PIC 9              VALUE ZERO.
019100          88 KR-NICHT-GEFUNDEN                      VALUE ZERO.
019200          88 KR-IST-GEFUNDEN                        VALUE 1.
019300     05      FILLER              PIC X(02).
019400
019500*            Teilbild der Kandidatengruppe fuer schnelles Zuruecksetzen
019600 01          W-KANDIDAT-ALT REDEFINES W-KANDIDAT-GRUPPE.
019700     05      W-KANDIDAT-ALT-TEXT PIC X(24).
019800     05      FILLER              PIC X(02).
019900
020000*--------------------------------------------------------------------*
020100* Arbeitsfelder fuer den aktuellen Datenteil
020200*--------------------------------------------------------------------*
020300 01          W-TEIL-GRUPPE.
020400     05      W-TEIL-START        PIC 9(05).
020500     05      W-TEIL-STOP         PIC 9(05).
020600     05      W-TEIL-MID          PIC 9(05).
020700     05      W-TEIL-DAUER        PIC 9(05).
020800     05      FILLER              PIC X(01).
020900
021500*--------------------------------------------------------------------*
021600* Drucksteuerung - eine Zeile mit vier Sichten nach Zeilenart
021700*--------------------------------------------------------------------*
021800 01          W-DRUCKZEILE.
021850     05      FILLER              PIC X(132).
021900
022000 01          W-DZ-KOPF REDEFINES W-DRUCKZEILE.
022100     05      DZ-K-PROGRAMM       PIC X(08).
022200     05      FILLER              PIC X(02).
022300     05      DZ-K-TITEL          PIC X(40).
022400     05      FILLER              PIC X(82).
022500
022600 01          W-DZ-SPALTEN REDEFINES W-DRUCKZEILE.
022620     05      DZ-SP-TEILNR        PIC X(03).
022630     05      FILLER              PIC X(03).
022640     05      DZ-SP-START         PIC X(08).
022650     05      FILLER              PIC X(03).
022660     05      DZ-SP-STOP          PIC X(08).
022670     05      FILLER              PIC X(03).
022680     05      DZ-SP-MID           PIC X(08).
022690     05      FILLER              PIC X(03).
022691     05      DZ-SP-DAUER         PIC X(08).
022692     05      FILLER              PIC X(03).
022693     05      DZ-SP-CODE          PIC X(07).
022694     05      FILLER              PIC X(03).
022695     05      DZ-SP-QUELLE        PIC X(06).
022696     05      FILLER              PIC X(03).
022697     05      DZ-SP-ZEIT          PIC X(08).
022698     05      FILLER              PIC X(58).
022800
022900 01          W-DZ-DETAIL REDEFINES W-DRUCKZEILE.
023000     05      DZ-D-TEILNR         PIC ZZ9.
023100     05      FILLER              PIC X(03).
023200     05      DZ-D-START          PIC X(08).
023300     05      FILLER              PIC X(03).
023400     05      DZ-D-STOP           PIC X(08).
023500     05      FILLER              PIC X(03).
023600     05      DZ-D-MID            PIC X(08).
023700     05      FILLER              PIC X(03).
023800     05      DZ-D-DAUER          PIC X(08).
023900     05      FILLER              PIC X(03).
024000     05      DZ-D-WEAT-CODE      PIC X(07).
024100     05      FILLER              PIC X(03).
024200     05      DZ-D-WEAT-QUELLE    PIC X(06).
024300     05      FILLER              PIC X(03).
024400     05      DZ-D-WEAT-ZEIT      PIC X(08).
024500     05      FILLER              PIC X(58).
024600
024700 01          W-DZ-WETTER REDEFINES W-DRUCKZEILE.
024800     05      DZ-W-ZEIT           PIC X(08).
024900     05      FILLER              PIC X(03).
025000     05      DZ-W-CODE           PIC X(07).
025100     05      FILLER              PIC X(03).
025200     05      DZ-W-QUELLE         PIC X(01).
025300     05      FILLER              PIC X(03).
025400     05      DZ-W-GRUPPE         PIC X(08).
025500     05      FILLER              PIC X(99).
025600
025700 01          W-DZ-SUMME REDEFINES W-DRUCKZEILE.
025800     05      DZ-S-TEXT           PIC X(40).
025900     05      DZ-S-WERT           PIC ZZZ,ZZ9.
026000     05      FILLER              PIC X(85).
026100
026200*--------------------------------------------------------------------*
026300* Umrechnung Sekunden -> Klartext HH:MM:SS fuer den Bericht - W-
026400* ANZEIGE-SEK nimmt den Eingabewert auf, D900-SEK-NACH-ANZEIGE fuellt
026500* WA-STD/WA-MIN/WA-SEK; die Alt-Sicht liefert das Ergebnis dann am
026600* Stueck als W-ANZEIGE-TEXT fuer die Druckzeilenfelder
026700*--------------------------------------------------------------------*
026800 01          W-ANZEIGE-GRUPPE.
026900     05      W-ANZEIGE-SEK       PIC 9(05).
027000     05      WA-STD              PIC 99.
027100     05      FILLER              PIC X      VALUE ":".
027200     05      WA-MIN              PIC 99.
027300     05      FILLER              PIC X      VALUE ":".
027400     05      WA-SEK              PIC 99.
027500
027600 01          W-ANZEIGE-ALT REDEFINES W-ANZEIGE-GRUPPE.
027700     05      FILLER              PIC X(05).
027800     05      W-ANZEIGE-TEXT      PIC X(08).
027900
028000*--------------------------------------------------------------------*
028100* Conditional-Felder
028200*--------------------------------------------------------------------*
028300 01          SCHALTER.
029100     05      EVENT-SCHALTER      PIC 9              VALUE ZERO.
029200          88 EVENT-NICHT-ENDE                       VALUE ZERO.
029300          88 EVENT-IST-ENDE                         VALUE 1.
029350     05      FILLER              PIC X(06).
029400
029500*            Blocksicht des Ereignisschalters fuer DISPLAY-Diagnose
029600 01          SCHALTER-ALT REDEFINES SCHALTER.
029700     05      SCHALTER-ALT-TEXT   PIC X(07).
029800
029900*--------------------------------------------------------------------*
030000* Uebergabebereiche fuer die Untermodule ZEITUT0M / KORREK0M /
030100* WETCOD0M, jeweils bildgleich zur LINKAGE SECTION des aufgerufenen
030200* Moduls - da diese Module keine eigenen Copybooks dafuer fuehren,
030300* werden die Bereiche hier WORKING-STORAGE-seitig nachgebildet
030400*--------------------------------------------------------------------*
030500 01          LINK-ZEIT.
030600     05      LINK-ZEIT-TEXT      PIC X(08).
030700     05      LINK-SEKUNDEN       PIC 9(05).
030800     05      LINK-VALID          PIC 9.
030900          88 LINK-OK                             VALUE ZERO.
031000          88 LINK-NOK                            VALUE 1.
031100     05      FILLER              PIC X(01).
031200
031300 01          LINK-KORREK.
031400     05      LINK-K-ANZAHL       PIC S9(04) COMP.
031500     05      LINK-K-FENSTER      PIC S9(05) COMP.
031600     05      LINK-K-ZEIT-TAB.
031700        10   LINK-K-ZEIT         PIC 9(05)  OCCURS 300 TIMES.
031800     05      LINK-K-FLAG-TAB.
031900        10   LINK-K-FLAG         PIC 9      OCCURS 300 TIMES.
032000     05      LINK-K-KONTROLLE.
032100        10   LINK-K-ANZ-BEHALTEN PIC S9(04) COMP.
032200        10   LINK-K-ANZ-VERWORFEN
032300                                 PIC S9(04) COMP.
032400     05      FILLER              PIC X(02).
032500
032600 01          LINK-WETCOD.
032700     05      LINK-W-FUNKTION     PIC X(08).
032800          88 W-FKT-SUMME                         VALUE "SUMME".
032900          88 W-FKT-KOMBI                         VALUE "KOMBI".
033000     05      LINK-W-CODE-F       PIC X(07).
033100     05      LINK-W-CODE-S       PIC X(07).
033200     05      LINK-W-GEWICHT-F    PIC S9(04) COMP.
033300     05      LINK-W-GEWICHT-S    PIC S9(04) COMP.
033400     05      LINK-W-ALGORITHMUS  PIC X(08).
033500          88 W-ALG-MATCH                         VALUE "MATCH".
033600          88 W-ALG-WORSE                         VALUE "WORSE".
033700          88 W-ALG-AVERAGE                       VALUE "AVERAGE".
033800          88 W-ALG-LATEST                        VALUE "LATEST".
033900          88 W-ALG-TWAVG                         VALUE "TWAVG".
034000     05      LINK-W-SUMMENART    PIC X(08).
034100          88 W-SA-GESAMT                         VALUE "GESAMT".
034200          88 W-SA-HORIZONT                       VALUE "HORIZONT".
034300          88 W-SA-UEBERKOPF                      VALUE "UEBERKOPF".
034400     05      LINK-W-CODE-R       PIC X(07).
034500     05      LINK-W-SUMME-R      PIC S9(02) COMP.
034600     05      LINK-W-RC           PIC 9.
034700          88 W-RC-OK                             VALUE ZERO.
034800          88 W-RC-FEHLER                         VALUE 1.
034900     05      FILLER              PIC X(02).
035000
035100*            Blocksicht der Laufzeit-Linkagebereiche fuer die
035200*            DISPLAY-Diagnose bei ?CHECK 3
035300 01          W-LINK-ALT-GRUPPE.
035400     05      W-LINK-ALT-TEXT     PIC X(08).
035500     05      FILLER              PIC X(01).
035600
035700 PROCEDURE DIVISION.
035800******************************************************************
035900* Steuerungs-Section
036000******************************************************************
036100 A100-STEUERUNG SECTION.
036200 A100-00.
036210**  ---> wenn SWICH-15 gesetzt ist
036220**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
036230     IF  SHOW-VERSION
036240         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
036250         STOP RUN
036260     END-IF
036300     PERFORM C000-INIT
036400     PERFORM E100-OEFFNEN
036500     PERFORM D100-BERICHT-KOPF
036550     PERFORM D150-BERICHT-SPALTEN
036600
036700     PERFORM B100-EREIGNISSE-LESEN
036800         UNTIL EVENT-IST-ENDE
036900
037000     PERFORM B200-KORREKTUR-FILTERN
037100     PERFORM B300-TEILE-AUFBAUEN
037200
037300     PERFORM D300-BEOB-ABSCHNITT
037400     PERFORM D400-BERICHT-SUMME
037500
037600     PERFORM E900-SCHLIESSEN
037700
037800     STOP RUN
037900     .
038000 A100-99.
038100     EXIT.
038200
038300******************************************************************
038400* Initialisierung von Feldern und Tabellen
038500******************************************************************
038600 C000-INIT SECTION.
038700 C000-00.
038800     INITIALIZE COMP-FELDER
038900                ZAEHLER-FELDER
039000                W-LAUF-GRUPPE
039100                W-KANDIDAT-GRUPPE
039200                W-TEIL-GRUPPE
039300     SET  EVENT-NICHT-ENDE       TO TRUE
039400     .
039500 C000-99.
039600     EXIT.
039700
039800******************************************************************
039900* Oeffnen der drei Dateien
040000******************************************************************
040100 E100-OEFFNEN SECTION.
040200 E100-00.
040300     OPEN INPUT  EVENTS
040400     OPEN OUTPUT DATAPARTS
040500     OPEN OUTPUT NIGHTRPT
040600     .
040700 E100-99.
040800     EXIT.
040900
041000******************************************************************
041100* Schliessen der drei Dateien
041200******************************************************************
041300 E900-SCHLIESSEN SECTION.
041400 E900-00.
041500     CLOSE EVENTS
041600     CLOSE DATAPARTS
041700     CLOSE NIGHTRPT
041800     .
041900 E900-99.
042000     EXIT.
042100
042200******************************************************************
042300* Lesen und Klassifizieren eines Ereignissatzes - START/STOP/
042400* AUTOSTOP fuellen die Zeitentabellen, CLOUDS die Beobachtungs-
042500* tabelle, unbekannte Satzarten werden nur gezaehlt
042600******************************************************************
042700 B100-EREIGNISSE-LESEN SECTION.
042800 B100-00.
042900     READ EVENTS
043000         AT END
043100             SET  EVENT-IST-ENDE TO TRUE
043200     END-READ
043300
043400     IF  EVENT-NICHT-ENDE
043500         MOVE EVT-TIME            TO LINK-ZEIT-TEXT
043600         CALL "ZEITUT0M"          USING LINK-ZEIT
043700
043800         IF  LINK-NOK
043900             ADD  1                TO Z4-N-UNGUELTIG
044000         ELSE
044100             EVALUATE TRUE
044200                 WHEN EVT-IS-START
044300                     ADD  1                  TO Z4-N-START
044400                     ADD  1                  TO C4-ANZ-START
044500                     MOVE LINK-SEKUNDEN       TO T-START-TAB (C4-ANZ-START)
044600
044700                 WHEN EVT-IS-STOP
044800                     ADD  1                  TO Z4-N-STOP
044900                     ADD  1                  TO C4-ANZ-STOP
045000                     MOVE LINK-SEKUNDEN       TO T-STOP-TAB (C4-ANZ-STOP)
045100
045200                 WHEN EVT-IS-AUTOSTOP
045300                     ADD  1                  TO Z4-N-AUTOSTOP
045400                     ADD  1                  TO C4-ANZ-STOP
045500                     MOVE LINK-SEKUNDEN       TO T-STOP-TAB (C4-ANZ-STOP)
045600                     MOVE LINK-SEKUNDEN       TO W-LAUF-ENDE
045700
045800                 WHEN EVT-IS-CLOUDS
045900                     ADD  1                  TO Z4-N-CLOUDS
046000                     PERFORM B150-WETTER-EINTRAGEN
046100
046200                 WHEN OTHER
046300                     ADD  1                  TO Z4-N-UNBEKANNT
046400             END-EVALUATE
046500         END-IF
046600     END-IF
046700     .
046800 B100-99.
046900     EXIT.
047000
047100******************************************************************
047200* Eintragen einer Wetterbeobachtung - ein spaeterer Satz zur selben
047300* Sekunde ersetzt den frueheren (siehe Geschaeftsregeln)
047400******************************************************************
047500 B150-WETTER-EINTRAGEN SECTION.
047600 B150-00.
047700     MOVE ZERO                    TO C4-J
047800
047900     PERFORM B160-ZEIT-SUCHEN
048000         VARYING C4-I FROM 1 BY 1
048100         UNTIL   C4-I > C4-ANZ-BEOB
048200             OR  C4-J > ZERO
048300
048400     IF  C4-J = ZERO
048500         ADD  1                    TO C4-ANZ-BEOB
048600         MOVE C4-ANZ-BEOB          TO C4-J
048700     END-IF
048800
048900     MOVE LINK-SEKUNDEN            TO T-BEOB-ZEIT-TAB   (C4-J)
049000     MOVE EVT-CODE                 TO T-BEOB-CODE-TAB   (C4-J)
049100     MOVE EVT-SOURCE                TO T-BEOB-QUELLE-TAB (C4-J)
049200     .
049300 B150-99.
049400     EXIT.
049500
049600******************************************************************
049700* Suchen, ob die Beobachtungszeit schon in der Tabelle steht
049800******************************************************************
049900 B160-ZEIT-SUCHEN SECTION.
050000 B160-00.
050100     IF  T-BEOB-ZEIT-TAB (C4-I) = LINK-SEKUNDEN
050200         MOVE C4-I                 TO C4-J
050300     END-IF
050400     .
050500 B160-99.
050600     EXIT.
050700
050800******************************************************************
050900* Aufruf KORREK0M ueber die Beobachtungszeiten - liefert je Eintrag
051000* ein Behalten/Verwerfen-Flag in T-BEOB-FLAG-TAB
051100******************************************************************
051200 B200-KORREKTUR-FILTERN SECTION.
051300 B200-00.
051400     IF  C4-ANZ-BEOB > ZERO
051500         MOVE C4-ANZ-BEOB          TO LINK-K-ANZAHL
051600         MOVE K-FENSTER-UEBERGABE  TO LINK-K-FENSTER
051700
051800         PERFORM B210-ZEIT-UEBERTRAGEN
051900             VARYING C4-I FROM 1 BY 1
052000             UNTIL   C4-I > C4-ANZ-BEOB
052100
052200         CALL "KORREK0M"           USING LINK-KORREK
052300
052400         MOVE LINK-K-ANZ-VERWORFEN TO Z4-N-KORREKTUR
052500
052600         PERFORM B220-FLAG-UEBERNEHMEN
052700             VARYING C4-I FROM 1 BY 1
052800             UNTIL   C4-I > C4-ANZ-BEOB
052900     END-IF
053000     .
053100 B200-99.
053200     EXIT.
053300
053400******************************************************************
053500* Kopieren einer Beobachtungszeit in die LINKAGE-Tabelle
053600******************************************************************
053700 B210-ZEIT-UEBERTRAGEN SECTION.
053800 B210-00.
053900     MOVE T-BEOB-ZEIT-TAB (C4-I)   TO LINK-K-ZEIT (C4-I)
054000     .
054100 B210-99.
054200     EXIT.
054300
054400******************************************************************
054500* Uebernehmen eines Behalten/Verwerfen-Flags aus der LINKAGE-Tabelle
054600******************************************************************
054700 B220-FLAG-UEBERNEHMEN SECTION.
054800 B220-00.
054900     MOVE LINK-K-FLAG (C4-I)       TO T-BEOB-FLAG-TAB (C4-I)
055000     .
055100 B220-99.
055200     EXIT.
055300
055400******************************************************************
055500* Aufbau der Datenteile - Start(i)/Stop(i) paaren, Mittelpunkt und
055600* Dauer bilden, Wetterzuordnung vornehmen, Satz schreiben
055700******************************************************************
055800 B300-TEILE-AUFBAUEN SECTION.
055900 B300-00.
056000     IF  C4-ANZ-START > ZERO
056100         MOVE T-START-TAB (1)      TO W-LAUF-S0
056200         MOVE T-STOP-TAB (C4-ANZ-STOP) TO W-LAUF-S1
056300
056400         PERFORM B310-EINEN-TEIL-AUFBAUEN
056500             VARYING C4-TEIL-NR FROM 1 BY 1
056600             UNTIL   C4-TEIL-NR > C4-ANZ-START
056700     END-IF
056800     .
056900 B300-99.
057000     EXIT.
057100
057200******************************************************************
057300* Aufbau eines einzelnen Datenteils
057400******************************************************************
057500 B310-EINEN-TEIL-AUFBAUEN SECTION.
057600 B310-00.
057700     MOVE T-START-TAB (C4-TEIL-NR) TO W-TEIL-START
057800
057900     IF  C4-TEIL-NR <= C4-ANZ-STOP
058000         MOVE T-STOP-TAB (C4-TEIL-NR) TO W-TEIL-STOP
058100     ELSE
058200         MOVE W-LAUF-ENDE          TO W-TEIL-STOP
058300     END-IF
058400
058500     COMPUTE W-TEIL-MID  = (W-TEIL-START + W-TEIL-STOP) / 2
058600     COMPUTE W-TEIL-DAUER = W-TEIL-STOP - W-TEIL-START
058700
058800     PERFORM B320-WETTER-SUCHEN
058900
059000     MOVE C4-TEIL-NR               TO DP-PART-NO
059100     MOVE W-TEIL-START             TO DP-START
059200     MOVE W-TEIL-STOP              TO DP-STOP
059300     MOVE W-TEIL-MID               TO DP-MID
059400     MOVE W-TEIL-STOP              TO DP-MAX
059500     MOVE W-TEIL-DAUER             TO DP-DURATION
059600
059700     PERFORM B380-WETTER-ZUWEISEN
059800
059900     ADD  1                        TO Z4-N-TEILE
060000     ADD  W-TEIL-DAUER             TO Z4-DAUER-GESAMT
060100
060200     WRITE DP-RECORD
060300
060400     PERFORM D200-BERICHT-DETAIL
060500     .
060600 B310-99.
060700     EXIT.
060800
060900******************************************************************
061000* Suchen des naechstgelegenen lokalen und entfernten Kandidaten
061100* innerhalb des Datenteilfensters [W-TEIL-START, W-TEIL-STOP]
061200******************************************************************
061300 B320-WETTER-SUCHEN SECTION.
061400 B320-00.
061500     MOVE LOW-VALUE                TO W-KANDIDAT-ALT-TEXT
061600
061700     IF  C4-ANZ-BEOB > ZERO
061800         PERFORM B330-EINEN-KANDIDATEN-PRUEFEN
061900             VARYING C4-J FROM 1 BY 1
062000             UNTIL   C4-J > C4-ANZ-BEOB
062100     END-IF
062200     .
062300 B320-99.
062400     EXIT.
062500
062600******************************************************************
062700* Pruefen einer Beobachtung als moeglicher Kandidat fuer diesen Teil
062800******************************************************************
062900 B330-EINEN-KANDIDATEN-PRUEFEN SECTION.
063000 B330-00.
063100     IF  T-BEOB-FLAG-TAB (C4-J) = 1
063200     AND T-BEOB-ZEIT-TAB (C4-J) >= W-TEIL-START
063300     AND T-BEOB-ZEIT-TAB (C4-J) <= W-TEIL-STOP
063400
063500         IF  T-BEOB-QUELLE-TAB (C4-J) = "L"
063600             PERFORM B340-LOKAL-KANDIDAT-WERTEN
063700         END-IF
063800
063900         IF  T-BEOB-QUELLE-TAB (C4-J) = "R"
064000             PERFORM B350-REMOTE-KANDIDAT-WERTEN
064100         END-IF
064200
064300     END-IF
064400     .
064500 B330-99.
064600     EXIT.
064700
064800******************************************************************
064900* Bewerten eines lokalen Kandidaten gegen den bisher naechsten
065000******************************************************************
065100 B340-LOKAL-KANDIDAT-WERTEN SECTION.
065200 B340-00.
065300     COMPUTE C4-I = T-BEOB-ZEIT-TAB (C4-J) - W-TEIL-MID
065400     IF  C4-I < ZERO
065500         COMPUTE C4-I = ZERO - C4-I
065600     END-IF
065700
065800     IF  KL-NICHT-GEFUNDEN
065900     OR  C4-I < W-KL-DIST
066000         MOVE T-BEOB-ZEIT-TAB (C4-J)   TO W-KL-ZEIT
066100         MOVE T-BEOB-CODE-TAB (C4-J)   TO W-KL-CODE
066200         MOVE C4-I                     TO W-KL-DIST
066300         SET  KL-IST-GEFUNDEN          TO TRUE
066400     END-IF
066500     .
066600 B340-99.
066700     EXIT.
066800
066900******************************************************************
067000* Bewerten eines Remote-Kandidaten gegen den bisher naechsten
067100******************************************************************
067200 B350-REMOTE-KANDIDAT-WERTEN SECTION.
067300 B350-00.
067400     COMPUTE C4-I = T-BEOB-ZEIT-TAB (C4-J) - W-TEIL-MID
067500     IF  C4-I < ZERO
067600         COMPUTE C4-I = ZERO - C4-I
067700     END-IF
067800
067900     IF  KR-NICHT-GEFUNDEN
068000     OR  C4-I < W-KR-DIST
068100         MOVE T-BEOB-ZEIT-TAB (C4-J)   TO W-KR-ZEIT
068200         MOVE T-BEOB-CODE-TAB (C4-J)   TO W-KR-CODE
068300         MOVE C4-I                     TO W-KR-DIST
068400         SET  KR-IST-GEFUNDEN          TO TRUE
068500     END-IF
068600     .
068700 B350-99.
068800     EXIT.
068900
069000******************************************************************
069100* Zuweisen des Wettercodes zum Datenteil nach den Kandidaten aus
069200* B320-WETTER-SUCHEN - lokal bevorzugt, sonst remote, sonst Kombi-
069300* nation ueber WETCOD0M (WORSE), sonst leer
069400******************************************************************
069500 B380-WETTER-ZUWEISEN SECTION.
069600 B380-00.
069700     EVALUATE TRUE
069800         WHEN KL-IST-GEFUNDEN AND KR-IST-GEFUNDEN
069900             PERFORM B390-WETTER-KOMBINIEREN
070000             ADD  1                     TO Z4-N-MIT-WETTER
070100
070200         WHEN KL-IST-GEFUNDEN
070300             MOVE W-KL-CODE              TO DP-WEAT-CODE
070400             MOVE W-KL-ZEIT              TO DP-WEAT-TIME
070500             SET  DP-SRC-LOCAL           TO TRUE
070600             ADD  1                      TO Z4-N-MIT-WETTER
070700
070800         WHEN KR-IST-GEFUNDEN
070900             MOVE W-KR-CODE              TO DP-WEAT-CODE
071000             MOVE W-KR-ZEIT              TO DP-WEAT-TIME
071100             SET  DP-SRC-REMOTE          TO TRUE
071200             ADD  1                      TO Z4-N-MIT-WETTER
071300
071400         WHEN OTHER
071500             MOVE SPACES                 TO DP-WEAT-CODE
071600             MOVE ZERO                   TO DP-WEAT-TIME
071700             SET  DP-SRC-KEINE           TO TRUE
071800             ADD  1                      TO Z4-N-OHNE-WETTER
071900     END-EVALUATE
072000     .
072100 B380-99.
072200     EXIT.
072300
072400******************************************************************
072500* Kombinieren zweier gefundener Kandidaten ueber WETCOD0M (WORSE) -
072600* die zeitlich FRUEHERE Beobachtung geht als F, die SPAETERE als S;
072700* als Quelle und Wetterzeit gilt der dem Mittelpunkt naeher liegende
072800* Kandidat
072900******************************************************************
073000 B390-WETTER-KOMBINIEREN SECTION.
073100 B390-00.
073200     IF  W-KL-ZEIT <= W-KR-ZEIT
073300         MOVE W-KL-CODE              TO LINK-W-CODE-F
073400         MOVE W-KR-CODE              TO LINK-W-CODE-S
073500     ELSE
073600         MOVE W-KR-CODE              TO LINK-W-CODE-F
073700         MOVE W-KL-CODE              TO LINK-W-CODE-S
073800     END-IF
073900
074000     MOVE ZERO                       TO LINK-W-GEWICHT-F
074100     MOVE ZERO                       TO LINK-W-GEWICHT-S
074200     SET  W-FKT-KOMBI                TO TRUE
074300     SET  W-ALG-WORSE                TO TRUE
074400
074500     CALL "WETCOD0M"                 USING LINK-WETCOD
074600
074700     MOVE LINK-W-CODE-R              TO DP-WEAT-CODE
074800
074900     IF  W-KL-DIST <= W-KR-DIST
075000         MOVE W-KL-ZEIT              TO DP-WEAT-TIME
075100         SET  DP-SRC-LOCAL           TO TRUE
075200     ELSE
075300         MOVE W-KR-ZEIT              TO DP-WEAT-TIME
075400         SET  DP-SRC-REMOTE          TO TRUE
075500     END-IF
075600     .
075700 B390-99.
075800     EXIT.
075900
076000******************************************************************
076100* Berichtskopf
076200******************************************************************
076300 D100-BERICHT-KOPF SECTION.
076400 D100-00.
076500     MOVE SPACES                    TO W-DRUCKZEILE
076600     MOVE K-MODUL                   TO DZ-K-PROGRAMM
076700     MOVE "NACHTBERICHT WETTERBEOBACHTUNGEN" TO DZ-K-TITEL
076800     WRITE PRINT-REC FROM W-DRUCKZEILE
076900         AFTER ADVANCING PAGE
077000     .
077100 D100-99.
077200     EXIT.
077300
077310******************************************************************
077320* Spaltenueberschriften der Detailliste
077330******************************************************************
077340 D150-BERICHT-SPALTEN SECTION.
077350 D150-00.
077360     MOVE SPACES                    TO W-DRUCKZEILE
077370     MOVE "NR."                     TO DZ-SP-TEILNR
077380     MOVE "START"                   TO DZ-SP-START
077390     MOVE "STOP"                    TO DZ-SP-STOP
077410     MOVE "MITTE"                   TO DZ-SP-MID
077420     MOVE "DAUER"                   TO DZ-SP-DAUER
077430     MOVE "CODE"                    TO DZ-SP-CODE
077440     MOVE "QUELLE"                  TO DZ-SP-QUELLE
077450     MOVE "BEOBZEIT"                TO DZ-SP-ZEIT
077460     WRITE PRINT-REC FROM W-DRUCKZEILE
077470         AFTER ADVANCING 2 LINES
077480     .
077490 D150-99.
077495     EXIT.
077500*
077550******************************************************************
077560* Detailzeile fuer einen Datenteil
077570******************************************************************
077700 D200-BERICHT-DETAIL SECTION.
077800 D200-00.
077900     MOVE SPACES                    TO W-DRUCKZEILE
078000     MOVE DP-PART-NO                TO DZ-D-TEILNR
078100
078200     MOVE DP-START                  TO W-ANZEIGE-SEK
078300     PERFORM D900-SEK-NACH-ANZEIGE
078400     MOVE W-ANZEIGE-TEXT            TO DZ-D-START
078500
078600     MOVE DP-STOP                   TO W-ANZEIGE-SEK
078700     PERFORM D900-SEK-NACH-ANZEIGE
078800     MOVE W-ANZEIGE-TEXT            TO DZ-D-STOP
078900
079000     MOVE DP-MID                    TO W-ANZEIGE-SEK
079100     PERFORM D900-SEK-NACH-ANZEIGE
079200     MOVE W-ANZEIGE-TEXT            TO DZ-D-MID
079300
079400     MOVE DP-DURATION                TO W-ANZEIGE-SEK
079500     PERFORM D900-SEK-NACH-ANZEIGE
079600     MOVE W-ANZEIGE-TEXT            TO DZ-D-DAUER
079700
079800     MOVE DP-WEAT-CODE               TO DZ-D-WEAT-CODE
079900     MOVE DP-SOURCE                  TO DZ-D-WEAT-QUELLE
080000
080100     IF  DP-SRC-KEINE
080200         MOVE SPACES                 TO DZ-D-WEAT-ZEIT
080300     ELSE
080400         MOVE DP-WEAT-TIME           TO W-ANZEIGE-SEK
080500         PERFORM D900-SEK-NACH-ANZEIGE
080600         MOVE W-ANZEIGE-TEXT         TO DZ-D-WEAT-ZEIT
080700     END-IF
080800
080900     WRITE PRINT-REC FROM W-DRUCKZEILE
081000     .
081100 D200-99.
081200     EXIT.
081300
081400******************************************************************
081500* Abschnitt WETTERBEOBACHTUNGEN - je eine Zeile fuer jede nach dem
081600* Korrekturfilter behaltene Beobachtung, mit Partitionsgruppe
081700* (PRELIM/LOCAL/REMOTE/POSTRUN); ersetzt die Zeitachsen-Graphik des
081800* Altverfahrens SSFWET0
081900******************************************************************
082000 D300-BEOB-ABSCHNITT SECTION.
082100 D300-00.
082200     MOVE SPACES                    TO W-DRUCKZEILE
082300     MOVE "WETTERBEOBACHTUNGEN"     TO DZ-K-TITEL
082400     WRITE PRINT-REC FROM W-DRUCKZEILE
082500         AFTER ADVANCING 2 LINES
082600
082700     IF  C4-ANZ-BEOB > ZERO
082800         PERFORM D310-EINE-BEOB-DRUCKEN
082900             VARYING C4-I FROM 1 BY 1
083000             UNTIL   C4-I > C4-ANZ-BEOB
083100     END-IF
083200     .
083300 D300-99.
083400     EXIT.
083500
083600******************************************************************
083700* Druckzeile fuer eine einzelne (behaltene) Beobachtung
083800******************************************************************
083900 D310-EINE-BEOB-DRUCKEN SECTION.
084000 D310-00.
084100     IF  T-BEOB-FLAG-TAB (C4-I) = 1
084200         MOVE SPACES                 TO W-DRUCKZEILE
084300
084400         MOVE T-BEOB-ZEIT-TAB (C4-I) TO W-ANZEIGE-SEK
084500         PERFORM D900-SEK-NACH-ANZEIGE
084600         MOVE W-ANZEIGE-TEXT         TO DZ-W-ZEIT
084700
084800         MOVE T-BEOB-CODE-TAB (C4-I) TO DZ-W-CODE
084900         MOVE T-BEOB-QUELLE-TAB (C4-I) TO DZ-W-QUELLE
085000
085100         PERFORM D320-GRUPPE-ERMITTELN
085200
085300         WRITE PRINT-REC FROM W-DRUCKZEILE
085400     END-IF
085500     .
085600 D310-99.
085700     EXIT.
085800
085900******************************************************************
086000* Ermitteln der Partitionsgruppe einer Beobachtung nach den
086100* Laufgrenzen S0 (erster Start) / S1 (letzter Stop einschl.
086200* AUTOSTOP) - siehe Geschaeftsregel Wetterpartitionierung
086300******************************************************************
086400 D320-GRUPPE-ERMITTELN SECTION.
086500 D320-00.
086600     EVALUATE TRUE
086700         WHEN T-BEOB-ZEIT-TAB (C4-I) < W-LAUF-S0
086800             MOVE "PRELIM"            TO DZ-W-GRUPPE
086900         WHEN T-BEOB-ZEIT-TAB (C4-I) > W-LAUF-S1
087000             MOVE "POSTRUN"           TO DZ-W-GRUPPE
087100         WHEN T-BEOB-QUELLE-TAB (C4-I) = "L"
087200             MOVE "LOCAL"             TO DZ-W-GRUPPE
087300         WHEN OTHER
087400             MOVE "REMOTE"            TO DZ-W-GRUPPE
087500     END-EVALUATE
087600     .
087700 D320-99.
087800     EXIT.
087900
088000******************************************************************
088100* Kontrollsummenabschnitt - Zaehler je Satzart, Korrekturfilter,
088200* Teile mit/ohne Wetter, Gesamtdauer als HH:MM:SS
088300******************************************************************
088400 D400-BERICHT-SUMME SECTION.
088500 D400-00.
088600     MOVE SPACES                    TO W-DRUCKZEILE
088700     MOVE "GELESENE SAETZE START"   TO DZ-S-TEXT
088800     MOVE Z4-N-START                TO DZ-S-WERT
088900     WRITE PRINT-REC FROM W-DRUCKZEILE
089000
089100     MOVE SPACES                    TO W-DRUCKZEILE
089200     MOVE "GELESENE SAETZE STOP"    TO DZ-S-TEXT
089300     MOVE Z4-N-STOP                 TO DZ-S-WERT
089400     WRITE PRINT-REC FROM W-DRUCKZEILE
089500
089600     MOVE SPACES                    TO W-DRUCKZEILE
089700     MOVE "GELESENE SAETZE AUTOSTOP" TO DZ-S-TEXT
089800     MOVE Z4-N-AUTOSTOP             TO DZ-S-WERT
089900     WRITE PRINT-REC FROM W-DRUCKZEILE
090000
090100     MOVE SPACES                    TO W-DRUCKZEILE
090200     MOVE "GELESENE SAETZE CLOUDS"  TO DZ-S-TEXT
090300     MOVE Z4-N-CLOUDS               TO DZ-S-WERT
090400     WRITE PRINT-REC FROM W-DRUCKZEILE
090500
090600     MOVE SPACES                    TO W-DRUCKZEILE
090700     MOVE "UNBEKANNTE SATZARTEN"    TO DZ-S-TEXT
090800     MOVE Z4-N-UNBEKANNT            TO DZ-S-WERT
090900     WRITE PRINT-REC FROM W-DRUCKZEILE
091000
091100     MOVE SPACES                    TO W-DRUCKZEILE
091200     MOVE "UNGUELTIGE ZEITEN"       TO DZ-S-TEXT
091300     MOVE Z4-N-UNGUELTIG            TO DZ-S-WERT
091400     WRITE PRINT-REC FROM W-DRUCKZEILE
091500
091600     MOVE SPACES                    TO W-DRUCKZEILE
091700     MOVE "ALS KORREKTUR VERWORFEN" TO DZ-S-TEXT
091800     MOVE Z4-N-KORREKTUR            TO DZ-S-WERT
091900     WRITE PRINT-REC FROM W-DRUCKZEILE
092000
092100     MOVE SPACES                    TO W-DRUCKZEILE
092200     MOVE "GESCHRIEBENE DATENTEILE" TO DZ-S-TEXT
092300     MOVE Z4-N-TEILE                TO DZ-S-WERT
092400     WRITE PRINT-REC FROM W-DRUCKZEILE
092500
092600     MOVE SPACES                    TO W-DRUCKZEILE
092700     MOVE "DATENTEILE MIT WETTER"   TO DZ-S-TEXT
092800     MOVE Z4-N-MIT-WETTER           TO DZ-S-WERT
092900     WRITE PRINT-REC FROM W-DRUCKZEILE
093000
093100     MOVE SPACES                    TO W-DRUCKZEILE
093200     MOVE "DATENTEILE OHNE WETTER"  TO DZ-S-TEXT
093300     MOVE Z4-N-OHNE-WETTER          TO DZ-S-WERT
093400     WRITE PRINT-REC FROM W-DRUCKZEILE
093500
093600     MOVE Z4-DAUER-GESAMT            TO W-ANZEIGE-SEK
093700     PERFORM D900-SEK-NACH-ANZEIGE
093800     MOVE SPACES                    TO W-DRUCKZEILE
093900     MOVE "GESAMTDAUER BEOBACHTET (HH:MM:SS)" TO DZ-S-TEXT
094100     WRITE PRINT-REC FROM W-DRUCKZEILE
094200
094300     MOVE SPACES                    TO W-DRUCKZEILE
094400     MOVE W-ANZEIGE-TEXT             TO DZ-S-TEXT
094500     WRITE PRINT-REC FROM W-DRUCKZEILE
094600     .
094700 D400-99.
094800     EXIT.
094900
095000******************************************************************
095100* Umrechnung Sekunden seit Mitternacht -> Klartext HH:MM:SS
095200******************************************************************
095300 D900-SEK-NACH-ANZEIGE SECTION.
095400 D900-00.
095500     COMPUTE WA-STD = W-ANZEIGE-SEK / 3600
095600     COMPUTE WA-MIN = (W-ANZEIGE-SEK - (WA-STD * 3600)) / 60
095700     COMPUTE WA-SEK = W-ANZEIGE-SEK - (WA-STD * 3600) - (WA-MIN * 60)
095800     .
095900 D900-99.
096000     EXIT.
096100*

000100*****************************************************************
000200* Letzte Aenderung :: 1998-03-11
000300* Letzte Version   :: B.00.02
000400* Kurzbeschreibung :: Satzbild Wettercode (7-stellig) und Summen
000500* Auftrag          :: NACHTL-1
000600*
000700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*B.00.02|1998-03-11| kbr | WC-STELLEN-TAB erg. fuer indizierten   *
001300*       |          |     | Stellenzugriff in WETCOD0M B200-*      *
001400*-------|----------|-----|---------------------------------------*
001500*B.00.01|1996-02-19| hlm | WC-GESAMT-Gruppe u. Perfektwert erg.   *
001600*-------|----------|-----|---------------------------------------*
001700*B.00.00|1990-09-14| rst | Neuerstellung                          *
001800*----------------------------------------------------------------*
001900*
002000* Copybookbeschreibung
002100* ---------------------
002200* Der Wettercode ist eine 7-stellige Ziffernfolge, jede Stelle ein
002300* eigenstaendiges Beobachtungsmerkmal (Bewoelkung an vier
002400* Himmelsrichtungen, Bewoelkung im Zenit, Durchsicht/Dunst).  Das
002500* Satzbild liefert sowohl die Einzelstellen (WC-NORTH .. WC-HAZE)
002600* als auch eine Blockansicht (WC-DIGITS) fuer den unzerlegten
002700* Code, eine indizierte Tabellensicht (WC-STELLEN-TAB) fuer
002800* Schleifen ueber die sieben Stellen, und eine Gruppe fuer die
002900* drei Summenarten aus den Geschaeftsregeln (GESAMT / HORIZONT /
003000* UEBERKOPF).  Eingebunden per COPY WETCDC0C OF "=NACLIB" in
003100* WETCOD0M und NACDRV0O.
003200*
003300******************************************************************
003400*
003500 01          WETTERCODE.
003600*--------------------------------------------------------------------*
003700*    Einzelstellen des Codes, Reihenfolge N,E,S,W,Zenit,Dicke,Dunst
003800*--------------------------------------------------------------------*
003900     05      WC-STELLEN.
004000        10   WC-NORTH            PIC 9(01).
004100        10   WC-EAST             PIC 9(01).
004200        10   WC-SOUTH            PIC 9(01).
004300        10   WC-WEST             PIC 9(01).
004400        10   WC-OVHD             PIC 9(01).
004500        10   WC-THICK            PIC 9(01).
004600        10   WC-HAZE             PIC 9(01).
004700*            Blockansicht der 7 Stellen als ein Feld - wird beim
004800*            Einlesen/Formatieren des Codes aus/in EVT-CODE bzw.
004900*            DP-WEAT-CODE kopiert.
005000     05      WC-DIGITS REDEFINES WC-STELLEN
005100                                 PIC 9(07).
005200*--------------------------------------------------------------------*
005300*    Horizont- und Zenitstellen getrennt betrachtet (Teilgruppen,
005400*    fuer die Summenbildung WC-SUM-HORIZONT und WC-SUM-ZENIT)
005500*--------------------------------------------------------------------*
005600     05      WC-TEILBLICK REDEFINES WC-STELLEN.
005700        10   WC-HORIZONT-4.
005800           15 WC-HOR-N           PIC 9(01).
005900           15 WC-HOR-E           PIC 9(01).
006000           15 WC-HOR-S           PIC 9(01).
006100           15 WC-HOR-W           PIC 9(01).
006200        10   WC-ZENIT-2.
006300           15 WC-ZEN-OVHD        PIC 9(01).
006400           15 WC-ZEN-THICK       PIC 9(01).
006500        10                       PIC 9(01).
006600*--------------------------------------------------------------------*
006700*    Indizierte Sicht auf die sieben Stellen, Reihenfolge wie oben -
006800*    fuer WETCOD0M B200-KOMBINIEREN (Schleife ueber alle Stellen)
006900*--------------------------------------------------------------------*
007000     05      WC-STELLEN-TAB REDEFINES WC-STELLEN
007100                                 PIC 9(01) OCCURS 7 TIMES.
007200*--------------------------------------------------------------------*
007300*    Summenfelder (werden von WETCOD0M B100-SUMME-BILDEN besetzt)
007400*--------------------------------------------------------------------*
007500     05      WC-SUMMEN.
007600        10   WC-SUM-GESAMT       PIC S9(02)  COMP.
007700        10   WC-SUM-HORIZONT     PIC S9(02)  COMP.
007800        10   WC-SUM-ZENIT        PIC S9(02)  COMP.
007900*--------------------------------------------------------------------*
008000*    Perfektwert (alle Stellen Null) - Vergleichskonstante
008100*--------------------------------------------------------------------*
008200     05      WC-PERFEKT-WERT     PIC 9(07)   VALUE ZERO.
008300*--------------------------------------------------------------------*
008400*    Fuellbereich - Reserve fuer kuenftige Beobachtungsmerkmale
008500*--------------------------------------------------------------------*
008600     05      FILLER              PIC X(06).
008700*

000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =ASC2EBC
000500 ?SEARCH  =EBC2ASC
000600 ?NOLMAP, SYMBOLS, INSPECT
000700 ?SAVE ALL
000800 ?SAVEABEND
000900 ?LINES 66
001000 ?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. KORREK0M.
001500
001600 AUTHOR. H. LEMMER.
001700
001800 INSTALLATION. RECHENZENTRUM STERNWARTE.
001900
002000 DATE-WRITTEN. 1990-09-20.
002100
002200 DATE-COMPILED.
002300
002400 SECURITY. NUR FUER INTERNEN GEBRAUCH - NACHTLAUF-BATCH.
002500
002600*****************************************************************
002700* Letzte Aenderung :: 2003-05-14
002800* Letzte Version   :: B.00.02
002900* Kurzbeschreibung :: Korrekturfilter Wetterbeobachtungen (600 Sek.)
003000* Auftrag          :: NACHTL-1
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.01.00|2011-06-14| jph | SWITCH-15/ANZEIGE-VERSION nachgezogen -  *
003800*       |          |     | fehlte bei Neuerstellung dieses Moduls  *
003900*-------|----------|-----|---------------------------------------*
004000*B.00.02|2003-05-14| kbr | Fenster jetzt ueber LINK-K-FENSTER      *
004100*       |          |     | parametrisierbar statt fest 600        *
004200*-------|----------|-----|---------------------------------------*
004300*B.00.01|1998-01-09| kbr | Y2K-Sichtung: keine Datumsfelder, keine *
004400*       |          |     | Aenderung notwendig                    *
004500*-------|----------|-----|---------------------------------------*
004600*B.00.00|1990-09-20| hlm | Neuerstellung                          *
004700*----------------------------------------------------------------*
004800*
004900* Programmbeschreibung
005000* --------------------
005100*
005200* Filtert aus einer aufsteigend sortierten Liste von
005300* Wetterbeobachtungszeiten die vermutlichen Korrekturmeldungen
005400* heraus.  Ein gemerkter Vorzeitpunkt (LINK-K-VORZEIT) wird bei
005500* JEDEM betrachteten Eintrag fortgeschrieben, nicht nur bei den
005600* behaltenen - ein Eintrag bleibt nur erhalten, wenn der
005700* Vorzeitpunkt noch nicht gesetzt ist oder der Abstand zum
005800* Vorzeitpunkt mindestens LINK-K-FENSTER Sekunden betraegt.  Bei
005900* einer Serie dichter Meldungen (Operateur korrigiert mehrfach
006000* binnen der Fensterzeit) bleibt so nur die JEWEILS ERSTE Meldung
006100* der Serie erhalten - diese Eigenheit ist gewuenschtes Verhalten
006200* des Altverfahrens SSFWET0 und wird hier unveraendert fortgefuehrt.
006300*
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006810     SWITCH-15 IS ANZEIGE-VERSION
006820         ON STATUS IS SHOW-VERSION
006830*            Hausklasse ALPHNUM, hier nur auf Ziffern eingeschraenkt -
006840*            dieses Modul prueft keine Textfelder
006900     CLASS ALPHNUM IS "0123456789".
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 WORKING-STORAGE SECTION.
007800*--------------------------------------------------------------------*
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008000*--------------------------------------------------------------------*
008100 01          COMP-FELDER.
008200     05      C4-I                PIC S9(04) COMP.
008300     05      C4-FENSTER          PIC S9(04) COMP.
008400     05      FILLER              PIC X(02).
008500
008600*--------------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K
008800*--------------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08)       VALUE "KORREK0M".
009100     05      K-FENSTER-STD       PIC S9(05) COMP VALUE 600.
009200     05      FILLER              PIC X(02).
009300
009400*            Blocksicht fuer DISPLAY-Diagnose (?CHECK 3)
009500 01          KONSTANTE-FELDER-ALT REDEFINES KONSTANTE-FELDER.
009600     05      K-ALT-MODUL-TEXT    PIC X(08).
009700     05      K-ALT-REST          PIC X(07).
009800
009900*--------------------------------------------------------------------*
010000* Vorzeitpunkt der Filterung - 9(05) plus Gesetzt-Kennzeichen, da
010100* "noch kein Vorzeitpunkt" keine gueltige Sekundenzahl ist
010200*--------------------------------------------------------------------*
010300 01          W-VORZEIT-GRUPPE.
010400     05      W-VORZEIT           PIC S9(05) COMP.
010450     05      W-FENSTER-AKT       PIC S9(05) COMP.
010500     05      W-VORZEIT-GESETZT   PIC 9              VALUE ZERO.
010600          88 VORZEIT-NICHT-GESETZT                  VALUE ZERO.
010700          88 VORZEIT-IST-GESETZT                    VALUE 1.
010800     05      FILLER              PIC X(01).
010900
011000*            Alternative Sicht auf die Vorzeit-Gruppe fuer die
011100*            schnelle Initialisierung (MOVE LOW-VALUE ...)
011200 01          W-VORZEIT-ALT REDEFINES W-VORZEIT-GRUPPE.
011300     05      W-VORZEIT-ALT-TEXT  PIC X(08).
011400
011500 LINKAGE SECTION.
011600*-->    Uebergabe aus NACDRV0O
011700 01          LINK-KORREK.
011800*            Anzahl belegter Zeiten in LINK-K-ZEIT (aufsteigend!)
011900     05      LINK-K-ANZAHL       PIC S9(04) COMP.
012000*            Korrekturfenster in Sekunden, 0 = Vorgabewert 600
012100*            verwenden (siehe K-FENSTER-STD)
012200     05      LINK-K-FENSTER      PIC S9(05) COMP.
012300*            Beobachtungszeiten, aufsteigend sortiert vom Aufrufer
012400     05      LINK-K-ZEIT-TAB.
012500        10   LINK-K-ZEIT         PIC 9(05)  OCCURS 300 TIMES.
012600*            Ergebnis: 1 = behalten, 0 = als Korrektur verworfen
012700     05      LINK-K-FLAG-TAB.
012800        10   LINK-K-FLAG         PIC 9      OCCURS 300 TIMES.
012900*            Kontrollsummen fuer den Aufrufer
013000     05      LINK-K-KONTROLLE.
013100        10   LINK-K-ANZ-BEHALTEN PIC S9(04) COMP.
013200        10   LINK-K-ANZ-VERWORFEN
013300                                 PIC S9(04) COMP.
013400     05      FILLER              PIC X(02).
013500
013600*            Blocksicht der Kontrollsummen fuer DISPLAY-Diagnose
013700     05      LINK-K-KONTROLLE-ALT REDEFINES LINK-K-KONTROLLE
013800                                 PIC X(08).
013900
014000 PROCEDURE DIVISION USING LINK-KORREK.
014100******************************************************************
014200* Steuerungs-Section
014300******************************************************************
014400 A100-STEUERUNG SECTION.
014500 A100-00.
014510**  ---> wenn SWICH-15 gesetzt ist
014520**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
014530     IF  SHOW-VERSION
014540         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014550         STOP RUN
014560     END-IF
014600     MOVE LOW-VALUE              TO W-VORZEIT-ALT-TEXT
014700     SET  VORZEIT-NICHT-GESETZT  TO TRUE
014800     MOVE ZERO                  TO LINK-K-ANZ-BEHALTEN
014900     MOVE ZERO                  TO LINK-K-ANZ-VERWORFEN
015000
015100     MOVE K-FENSTER-STD          TO C4-FENSTER
015200     IF  LINK-K-FENSTER > ZERO
015300         MOVE LINK-K-FENSTER      TO C4-FENSTER
015400     END-IF
015500     MOVE C4-FENSTER             TO W-FENSTER-AKT
015600
015700     IF  LINK-K-ANZAHL > ZERO
015800         PERFORM B100-FENSTER-PRUEFEN
015900             VARYING C4-I FROM 1 BY 1
016000             UNTIL   C4-I > LINK-K-ANZAHL
016100     END-IF
016200
016300     EXIT PROGRAM
016400     .
016500 A100-99.
016600     EXIT.
016700
016800******************************************************************
016900* Fensterpruefung fuer einen Eintrag - der Vorzeitpunkt wird bei
017000* JEDEM Eintrag fortgeschrieben, unabhaengig davon ob er behalten
017100* oder verworfen wird (siehe Programmbeschreibung)
017200******************************************************************
017300 B100-FENSTER-PRUEFEN SECTION.
017400 B100-00.
017500     IF  VORZEIT-NICHT-GESETZT
017600         MOVE 1                  TO LINK-K-FLAG (C4-I)
017700     ELSE
017800         IF  LINK-K-ZEIT (C4-I) - W-VORZEIT >= W-FENSTER-AKT
017900             MOVE 1               TO LINK-K-FLAG (C4-I)
018000         ELSE
018100             MOVE ZERO            TO LINK-K-FLAG (C4-I)
018200         END-IF
018300     END-IF
018400
018500     IF  LINK-K-FLAG (C4-I) = 1
018600         ADD  1                  TO LINK-K-ANZ-BEHALTEN
018700     ELSE
018800         ADD  1                  TO LINK-K-ANZ-VERWORFEN
018900     END-IF
019000
019100     MOVE LINK-K-ZEIT (C4-I)     TO W-VORZEIT
019200     SET  VORZEIT-IST-GESETZT    TO TRUE
019300     .
019400 B100-99.
019500     EXIT.
019600*

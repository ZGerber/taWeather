000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =ASC2EBC
000500 ?SEARCH  =EBC2ASC
000600 ?NOLMAP, SYMBOLS, INSPECT
000700 ?SAVE ALL
000800 ?SAVEABEND
000900 ?LINES 66
001000 ?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. ZEITUT0M.
001500
001600 AUTHOR. R. STEINBACH.
001700
001800 INSTALLATION. RECHENZENTRUM STERNWARTE.
001900
002000 DATE-WRITTEN. 1990-09-14.
002100
002200 DATE-COMPILED.
002300
002400 SECURITY. NUR FUER INTERNEN GEBRAUCH - NACHTLAUF-BATCH.
002500
002600*****************************************************************
002700* Letzte Aenderung :: 1999-11-03
002800* Letzte Version   :: B.00.03
002900* Kurzbeschreibung :: Zeitumwandlung HH:MM:SS -> Sekunden Mitternacht
003000* Auftrag          :: NACHTL-1
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.01.00|2011-06-14| jph | SWITCH-15/ANZEIGE-VERSION nachgezogen -  *
003800*       |          |     | fehlte bei Neuerstellung dieses Moduls  *
003900*-------|----------|-----|---------------------------------------*
004000*B.00.03|1999-11-03| kbr | Y2K-Pruefung: Datum nicht mehr benoetigt*
004100*       |          |     | (nur Uhrzeit wird umgerechnet)         *
004200*-------|----------|-----|---------------------------------------*
004300*B.00.02|1996-02-20| hlm | LINK-VALID statt Programmabbruch bei    *
004400*       |          |     | Fehlzeiten eingefuehrt (Satz ueberspr.)*
004500*-------|----------|-----|---------------------------------------*
004600*B.00.01|1992-07-02| hlm | Bereichspruefung auf HH=00..23 ergaenzt*
004700*-------|----------|-----|---------------------------------------*
004800*B.00.00|1990-09-14| rst | Neuerstellung                          *
004900*----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300*
005400* Rechenmodul fuer NACDRV0O.  Wandelt eine Uhrzeit im Klartext
005500* HH:MM:SS (24-Stunden-Format) in die Anzahl Sekunden seit
005600* Mitternacht um (0 .. 86399).  Ungueltige Zeiten (nicht-numerisch
005700* oder Stunde ausserhalb 00-23) werden ueber LINK-VALID an den
005800* Aufrufer gemeldet - NACDRV0O zaehlt den Satz dann als ungueltig
005900* und ueberspringt ihn, es kommt nicht zum Programmabbruch.
006000*
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006510     SWITCH-15 IS ANZEIGE-VERSION
006520         ON STATUS IS SHOW-VERSION
006530*            Hausklasse ALPHNUM, hier nur auf Ziffern eingeschraenkt -
006540*            dieses Modul prueft keine Textfelder
006600     CLASS ALPHNUM IS "0123456789".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 WORKING-STORAGE SECTION.
007500*--------------------------------------------------------------------*
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*--------------------------------------------------------------------*
007800 01          COMP-FELDER.
007900     05      C4-STD              PIC S9(04) COMP.
008000     05      C4-MIN              PIC S9(04) COMP.
008100     05      C4-SEK              PIC S9(04) COMP.
008150     05      FILLER              PIC X(02).
008200
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08)       VALUE "ZEITUT0M".
008800     05      K-SEK-JE-STD        PIC 9(05)       VALUE 3600.
008900     05      K-SEK-JE-MIN        PIC 9(05)       VALUE 60.
008950     05      FILLER              PIC X(02).
009000
009100*--------------------------------------------------------------------*
009200* Arbeitskopie der Uebergabezeit, mit Sichten fuer die Pruefung
009300*--------------------------------------------------------------------*
009400 01          W-ZEIT-GRUPPE.
009450     05      W-ZEIT-TEXT         PIC X(08).
009500
009600 01          W-ZEIT-X REDEFINES W-ZEIT-GRUPPE.
009700     05      W-ZEIT-HH           PIC X(02).
009800     05      FILLER              PIC X.
009900     05      W-ZEIT-MI           PIC X(02).
010000     05      FILLER              PIC X.
010100     05      W-ZEIT-SS           PIC X(02).
010200
010300*            Numerische Sicht auf die drei Zeitgruppen, nur
010400*            gueltig NACHDEM die Ziffernklasse gepruefft wurde
010500 01          W-ZEIT-N REDEFINES W-ZEIT-GRUPPE.
010600     05      W-ZEIT-HH-N         PIC 9(02).
010700     05                          PIC X.
010800     05      W-ZEIT-MI-N         PIC 9(02).
010900     05                          PIC X.
011000     05      W-ZEIT-SS-N         PIC 9(02).
011100
011200*--------------------------------------------------------------------*
011300* Conditional-Felder
011400*--------------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      PRUEF-STATUS        PIC 9           VALUE ZERO.
011700          88 ZEIT-GUELTIG                        VALUE ZERO.
011800          88 ZEIT-UNGUELTIG                      VALUE 1.
011850     05      FILLER              PIC X(02).
011860*            Blocksicht fuer die DISPLAY-Diagnose bei ?CHECK 3
011870 01          SCHALTER-ALT REDEFINES SCHALTER.
011880     05      SCHALTER-ALT-TEXT   PIC X(03).
011900
012000 LINKAGE SECTION.
012100*-->    Uebergabe aus NACDRV0O
012200 01          LINK-ZEIT.
012300     05      LINK-ZEIT-TEXT      PIC X(08).
012400*            Ergebnis in Sekunden seit Mitternacht, 0 wenn ungueltig
012500     05      LINK-SEKUNDEN       PIC 9(05).
012600*            0 = gueltig umgerechnet, 1 = ungueltige Zeit, Satz
012700*            vom Aufrufer zu verwerfen
012800     05      LINK-VALID          PIC 9.
012900          88 LINK-OK                             VALUE ZERO.
013000          88 LINK-NOK                            VALUE 1.
013050     05      FILLER              PIC X(01).
013100
013200 PROCEDURE DIVISION USING LINK-ZEIT.
013300******************************************************************
013400* Steuerungs-Section
013500******************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013710**  ---> wenn SWICH-15 gesetzt ist
013720**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
013730     IF  SHOW-VERSION
013740         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013750         STOP RUN
013760     END-IF
013800     MOVE LINK-ZEIT-TEXT         TO W-ZEIT-TEXT
013900     MOVE ZERO                  TO LINK-SEKUNDEN
014000     SET  ZEIT-GUELTIG          TO TRUE
014100
014200     PERFORM B100-ZIFFERN-PRUEFEN
014300     IF  ZEIT-GUELTIG
014400         PERFORM B200-BEREICH-PRUEFEN
014500     END-IF
014600
014700     IF  ZEIT-GUELTIG
014800         PERFORM B300-UMRECHNEN
014900         SET  LINK-OK            TO TRUE
015000     ELSE
015100         MOVE ZERO                TO LINK-SEKUNDEN
015200         SET  LINK-NOK            TO TRUE
015300     END-IF
015400
015500     EXIT PROGRAM
015600     .
015700 A100-99.
015800     EXIT.
015900
016000******************************************************************
016100* Ziffernpruefung - alle sechs Stellen muessen numerisch sein,
016200* die Trennzeichen werden nicht geprueft (dataNOCUTS liefert immer
016300* Doppelpunkte, ein abweichender Satz gilt ohnehin als defekt)
016400******************************************************************
016500 B100-ZIFFERN-PRUEFEN SECTION.
016600 B100-00.
016700     IF  NOT (W-ZEIT-HH IS ALPHNUM
016800          AND W-ZEIT-MI IS ALPHNUM
016900          AND W-ZEIT-SS IS ALPHNUM)
017000         SET  ZEIT-UNGUELTIG     TO TRUE
017100     END-IF
017200     .
017300 B100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Bereichspruefung - Stunde 00-23, Minute/Sekunde 00-59
017800******************************************************************
017900 B200-BEREICH-PRUEFEN SECTION.
018000 B200-00.
018100     IF  W-ZEIT-HH-N > 23
018200         SET  ZEIT-UNGUELTIG     TO TRUE
018300     END-IF
018400     IF  W-ZEIT-MI-N > 59
018500         SET  ZEIT-UNGUELTIG     TO TRUE
018600     END-IF
018700     IF  W-ZEIT-SS-N > 59
018800         SET  ZEIT-UNGUELTIG     TO TRUE
018900     END-IF
019000     .
019100 B200-99.
019200     EXIT.
019300
019400******************************************************************
019500* Umrechnung HH*3600 + MM*60 + SS
019600******************************************************************
019700 B300-UMRECHNEN SECTION.
019800 B300-00.
019900     MOVE W-ZEIT-HH-N            TO C4-STD
020000     MOVE W-ZEIT-MI-N            TO C4-MIN
020100     MOVE W-ZEIT-SS-N            TO C4-SEK
020200
020300     COMPUTE LINK-SEKUNDEN  =  (C4-STD * K-SEK-JE-STD)
020400                              + (C4-MIN * K-SEK-JE-MIN)
020500                              +  C4-SEK
020600     .
020700 B300-99.
020800     EXIT.
020900*

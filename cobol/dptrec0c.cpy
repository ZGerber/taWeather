000100*****************************************************************
000200* Letzte Aenderung :: 1998-10-02
000300* Letzte Version   :: B.00.02
000400* Kurzbeschreibung :: Satzbild Datenteil-Ausgabe (DATAPARTS)
000500* Auftrag          :: NACHTL-1
000600*
000700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*B.00.02|1998-10-02| kbr | DP-SOURCE auf X(06) erweitert (REMOTE) *
001300*-------|----------|-----|---------------------------------------*
001400*B.00.01|1993-04-19| hlm | DP-WEAT-TIME ergaenzt                  *
001500*-------|----------|-----|---------------------------------------*
001600*B.00.00|1990-09-14| rst | Neuerstellung, 80-Byte-Satz             *
001700*----------------------------------------------------------------*
001800*
001900* Copybookbeschreibung
002000* ---------------------
002100* Ein Satz pro zusammengestelltem Datenteil der Nacht, geschrieben
002200* von NACDRV0O nach DATAPARTS.  Die Zeitfelder stehen als Sekunden
002300* seit Mitternacht; die HH:MM:SS-Anzeigeform fuer den Bericht
002400* wird erst in NACDRV0O D1nn-* gebildet, siehe dort.
002500*
002600******************************************************************
002700*
002800 01          DP-RECORD.
002900*--------------------------------------------------------------------*
003000*    Laufende Nummer des Datenteils (1-basiert)
003100*--------------------------------------------------------------------*
003200     05      DP-PART-NO          PIC 9(03).
003300*--------------------------------------------------------------------*
003400*    Start-/Stopzeit in Sekunden seit Mitternacht
003500*--------------------------------------------------------------------*
003600     05      DP-START            PIC 9(05).
003700     05      DP-STOP             PIC 9(05).
003800*--------------------------------------------------------------------*
003900*    Mittelpunkt (Start+Stop)/2, zur naechsten ganzen Zahl hin Null
004000*    abgeschnitten, und betrachtetes Maximum (hier = DP-STOP)
004100*--------------------------------------------------------------------*
004200     05      DP-MID              PIC 9(05).
004300     05      DP-MAX              PIC 9(05).
004400*--------------------------------------------------------------------*
004500*    Dauer = Stop - Start (Sekunden)
004600*--------------------------------------------------------------------*
004700     05      DP-DURATION         PIC 9(05).
004800*--------------------------------------------------------------------*
004900*    Zugewiesener Wettercode samt Zeitpunkt und Quelle; Leer/Null
005000*    wenn dem Datenteil kein Wetterwert zugeordnet werden konnte
005100*--------------------------------------------------------------------*
005200     05      DP-WEAT-CODE        PIC X(07).
005300     05      DP-WEAT-TIME        PIC 9(05).
005400     05      DP-SOURCE           PIC X(06).
005500          88 DP-SRC-LOCAL                     VALUE "LOCAL ".
005600          88 DP-SRC-REMOTE                    VALUE "REMOTE".
005700          88 DP-SRC-KEINE                     VALUE SPACES.
005800*--------------------------------------------------------------------*
005900*    Fuellbereich, auf 80 Byte Satzlaenge aufgefuellt
006000*--------------------------------------------------------------------*
006100     05      FILLER              PIC X(34).
006200*

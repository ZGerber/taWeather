000100 ?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200 ?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300 ?SEARCH  =TALLIB
000400 ?SEARCH  =ASC2EBC
000500 ?SEARCH  =EBC2ASC
000600 ?NOLMAP, SYMBOLS, INSPECT
000700 ?SAVE ALL
000800 ?SAVEABEND
000900 ?LINES 66
001000 ?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. WETCOD0M.
001500
001600 AUTHOR. H. LEMMER.
001700
001800 INSTALLATION. RECHENZENTRUM STERNWARTE.
001900
002000 DATE-WRITTEN. 1990-09-17.
002100
002200 DATE-COMPILED.
002300
002400 SECURITY. NUR FUER INTERNEN GEBRAUCH - NACHTLAUF-BATCH.
002500
002600*****************************************************************
002700* Letzte Aenderung :: 2003-05-14
002800* Letzte Version   :: B.00.03
002900* Kurzbeschreibung :: Wettercode-Maschine - Summen und Kombination
003000* Auftrag          :: NACHTL-1
003100*
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers. | Datum    | von | Kommentar                             *
003600*-------|----------|-----|---------------------------------------*
003700*A.01.01|2011-06-20| jph | SWITCH-15/ANZEIGE-VERSION nachgezogen -  *
003710*       |          |     | fehlte bei Neuerstellung dieses Moduls  *
003720*-------|----------|-----|---------------------------------------*
003730*A.01.00|2011-06-14| jph | B300: Rundung AVERAGE/TWAVG jetzt ueber *
003800*       |          |     | Teiler/Rest (DIVIDE/REMAINDER), nicht   *
003810*       |          |     | mehr ROUNDED/COMP-3 - Hausnorm          *
003900*-------|----------|-----|---------------------------------------*
004000*B.00.03|2003-05-14| kbr | LINK-W-GEWICHT-F/-S ergaenzt fuer TWAVG *
004100*       |          |     | (zeitgewichteter Mittelwert)           *
004200*-------|----------|-----|---------------------------------------*
004300*B.00.02|1998-01-09| kbr | Y2K-Sichtung: keine Datumsfelder, keine *
004400*       |          |     | Aenderung notwendig                    *
004500*-------|----------|-----|---------------------------------------*
004600*B.00.01|1994-11-10| hlm | B200-KOMBINIEREN erg. (MATCH/WORSE/     *
004700*       |          |     | AVERAGE/LATEST), B100 liefert Summen    *
004800*-------|----------|-----|---------------------------------------*
004900*B.00.00|1990-09-17| hlm | Neuerstellung - nur B100-SUMME-BILDEN   *
005000*----------------------------------------------------------------*
005100*
005200* Programmbeschreibung
005300* --------------------
005400*
005500* Rechenmodul fuer NACDRV0O.  Zwei Funktionen je nach
005600* LINK-W-FUNKTION:
005700*   SUMME  - liefert eine der drei Summenarten (GESAMT / HORIZONT /
005800*            UEBERKOPF) des in LINK-W-CODE-F uebergebenen Codes
005900*   KOMBI  - verknuepft LINK-W-CODE-F (aeltere Beobachtung) und
006000*            LINK-W-CODE-S (juengere Beobachtung) Stelle fuer Stelle
006100*            nach dem in LINK-W-ALGORITHMUS genannten Verfahren und
006200*            liefert den verknuepften Code in LINK-W-CODE-R.  Ein
006300*            nicht bekannter Algorithmusname fuehrt zum Abbruch mit
006400*            Fehlermeldung (LINK-W-RC = 1) - der Aufrufer entscheidet
006500*            ueber das weitere Vorgehen, das Modul selbst bricht
006600*            NICHT per STOP RUN ab.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007210     SWITCH-15 IS ANZEIGE-VERSION
007220         ON STATUS IS SHOW-VERSION
007230*            Hausklasse ALPHNUM, hier nur auf Ziffern eingeschraenkt -
007240*            dieses Modul prueft keine Textfelder
007300     CLASS ALPHNUM IS "0123456789".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 WORKING-STORAGE SECTION.
008200*--------------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008400*--------------------------------------------------------------------*
008500 01          COMP-FELDER.
008600     05      C2-I                PIC S9(04) COMP.
008700     05      C2-GEWICHT-F        PIC S9(04) COMP.
008800     05      C2-GEWICHT-S        PIC S9(04) COMP.
008900     05      FILLER              PIC X(02).
008950*            Blocksicht fuer DISPLAY-Diagnose (?CHECK 3)
008960 01          COMP-FELDER-ALT REDEFINES COMP-FELDER.
008970     05      COMP-ALT-TEXT       PIC X(06).
008980     05      FILLER              PIC X(06).
009000
009100*--------------------------------------------------------------------*
009200* Felder mit konstantem Inhalt: Praefix K
009300*--------------------------------------------------------------------*
009400 01          KONSTANTE-FELDER.
009500     05      K-MODUL             PIC X(08)       VALUE "WETCOD0M".
009600     05      K-GEWICHT-STD       PIC S9(04) COMP VALUE 1.
009700     05      FILLER              PIC X(02).
009800
009900*            Blocksicht fuer DISPLAY-Diagnose (?CHECK 3)
010000 01          KONSTANTE-FELDER-ALT REDEFINES KONSTANTE-FELDER.
010100     05      K-ALT-MODUL-TEXT    PIC X(08).
010200     05      K-ALT-REST          PIC X(06).
010300
010400*--------------------------------------------------------------------*
010500* Drei Sichten des Wettercode-Satzbilds: F = aeltere (frueher
010600* eingetroffene) Beobachtung, S = juengere (spaeter eingetroffene)
010700* Beobachtung, R = Ergebnis der Summenbildung bzw. Kombination
010800*--------------------------------------------------------------------*
010900     COPY    WETCDC0C OF "=NACLIB"
011000             REPLACING ==WETTERCODE== BY ==WETTERCODE-F==
011100                       ==WC-==        BY ==WF-==.
011200     COPY    WETCDC0C OF "=NACLIB"
011300             REPLACING ==WETTERCODE== BY ==WETTERCODE-S==
011400                       ==WC-==        BY ==WS-==.
011500     COPY    WETCDC0C OF "=NACLIB"
011600             REPLACING ==WETTERCODE== BY ==WETTERCODE-R==
011700                       ==WC-==        BY ==WR-==.
011800
011900*--------------------------------------------------------------------*
012000* Rundungsfelder fuer AVERAGE/TWAVG - Teiler/Nenner/Rest, kaufmaenn-
012100* ische Rundung (halbe aufrunden) per Restpruefung in B310, siehe
012200* dort - keine ROUNDED-Klausel, keine COMP-3, wie im Haus ueblich
012300*--------------------------------------------------------------------*
012350 01          W-RUNDUNG-FELDER.
012360     05      C6-TELLER           PIC S9(06) COMP.
012370     05      C6-NENNER           PIC S9(06) COMP.
012380     05      C6-QUOTIENT         PIC S9(06) COMP.
012390     05      C6-REST             PIC S9(06) COMP.
012450     05      FILLER              PIC X(02).
012460*            Blocksicht fuer DISPLAY-Diagnose (?CHECK 3)
012470 01          W-RUNDUNG-ALT REDEFINES W-RUNDUNG-FELDER.
012480     05      W-RUND-ALT-TEXT     PIC X(08).
012490     05      FILLER              PIC X(10).
012500
012600 LINKAGE SECTION.
012700*-->    Uebergabe aus NACDRV0O
012800 01          LINK-WETCOD.
012900*            SUMME = Summe bilden, KOMBI = zwei Codes kombinieren
013000     05      LINK-W-FUNKTION     PIC X(08).
013100          88 W-FKT-SUMME                         VALUE "SUMME".
013200          88 W-FKT-KOMBI                         VALUE "KOMBI".
013300*            Aeltere (F) und juengere (S) Beobachtung, je 7 Stellen
013400     05      LINK-W-CODE-F       PIC X(07).
013500     05      LINK-W-CODE-S       PIC X(07).
013600*            Gewichte fuer TWAVG, 0 = Vorgabe 1 verwenden
013700     05      LINK-W-GEWICHT-F    PIC S9(04) COMP.
013800     05      LINK-W-GEWICHT-S    PIC S9(04) COMP.
013900*            Kombinationsverfahren, nur bei LINK-W-FUNKTION = KOMBI
014000     05      LINK-W-ALGORITHMUS  PIC X(08).
014100          88 W-ALG-MATCH                         VALUE "MATCH".
014200          88 W-ALG-WORSE                         VALUE "WORSE".
014300          88 W-ALG-AVERAGE                       VALUE "AVERAGE".
014400          88 W-ALG-LATEST                        VALUE "LATEST".
014500          88 W-ALG-TWAVG                         VALUE "TWAVG".
014600*            Summenart, nur bei LINK-W-FUNKTION = SUMME
014700     05      LINK-W-SUMMENART    PIC X(08).
014800          88 W-SA-GESAMT                         VALUE "GESAMT".
014900          88 W-SA-HORIZONT                       VALUE "HORIZONT".
015000          88 W-SA-UEBERKOPF                      VALUE "UEBERKOPF".
015100*            Ergebnisse - Code bei KOMBI, Summe bei SUMME
015200     05      LINK-W-CODE-R       PIC X(07).
015300     05      LINK-W-SUMME-R      PIC S9(02) COMP.
015400*            0 = ok, 1 = unbekannte Funktion/unbekannter Algorithmus
015500     05      LINK-W-RC           PIC 9.
015600          88 W-RC-OK                             VALUE ZERO.
015700          88 W-RC-FEHLER                         VALUE 1.
015800     05      FILLER              PIC X(02).
015900
016000 PROCEDURE DIVISION USING LINK-WETCOD.
016100******************************************************************
016200* Steuerungs-Section
016300******************************************************************
016400 A100-STEUERUNG SECTION.
016500 A100-00.
016510**  ---> wenn SWICH-15 gesetzt ist
016520**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
016530     IF  SHOW-VERSION
016540         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
016550         STOP RUN
016560     END-IF
016600     SET  W-RC-OK                TO TRUE
016700     MOVE SPACES                 TO LINK-W-CODE-R
016800     MOVE ZERO                  TO LINK-W-SUMME-R
016900
017000     EVALUATE TRUE
017100         WHEN W-FKT-SUMME         PERFORM B100-SUMME-BILDEN
017200         WHEN W-FKT-KOMBI         PERFORM B200-KOMBINIEREN
017300         WHEN OTHER
017400             SET  W-RC-FEHLER     TO TRUE
017500             DISPLAY K-MODUL " - UNBEKANNTE FUNKTION: "
017600                     LINK-W-FUNKTION
017700     END-EVALUATE
017800
017900     EXIT PROGRAM
018000     .
018100 A100-99.
018200     EXIT.
018300
018400******************************************************************
018500* Summenbildung ueber eine der drei Summenarten des Codes F
018600******************************************************************
018700 B100-SUMME-BILDEN SECTION.
018800 B100-00.
018900     MOVE LINK-W-CODE-F           TO WF-DIGITS
019000
019100     EVALUATE TRUE
019200         WHEN W-SA-GESAMT
019300             COMPUTE LINK-W-SUMME-R = WF-NORTH + WF-EAST + WF-SOUTH
019400                                    + WF-WEST  + WF-OVHD + WF-THICK
019500                                    + WF-HAZE
019600         WHEN W-SA-HORIZONT
019700             COMPUTE LINK-W-SUMME-R = WF-NORTH + WF-EAST + WF-SOUTH
019800                                    + WF-WEST
019900         WHEN W-SA-UEBERKOPF
020000             COMPUTE LINK-W-SUMME-R = WF-OVHD + WF-THICK
020100         WHEN OTHER
020200             SET  W-RC-FEHLER     TO TRUE
020300             MOVE ZERO            TO LINK-W-SUMME-R
020400             DISPLAY K-MODUL " - UNBEKANNTE SUMMENART: "
020500                     LINK-W-SUMMENART
020600     END-EVALUATE
020700     .
020800 B100-99.
020900     EXIT.
021000
021100******************************************************************
021200* Kombination der Codes F (aelter) und S (juenger) Stelle fuer
021300* Stelle nach LINK-W-ALGORITHMUS; WR-STELLEN-TAB (C2-I) nimmt das
021400* Ergebnis auf und wird am Ende als WR-DIGITS zurueckgegeben
021500******************************************************************
021600 B200-KOMBINIEREN SECTION.
021700 B200-00.
021800     MOVE LINK-W-CODE-F            TO WF-DIGITS
021900     MOVE LINK-W-CODE-S            TO WS-DIGITS
022000
022100     MOVE K-GEWICHT-STD            TO C2-GEWICHT-F
022200     MOVE K-GEWICHT-STD            TO C2-GEWICHT-S
022300     IF  LINK-W-GEWICHT-F > ZERO
022400         MOVE LINK-W-GEWICHT-F      TO C2-GEWICHT-F
022500     END-IF
022600     IF  LINK-W-GEWICHT-S > ZERO
022700         MOVE LINK-W-GEWICHT-S      TO C2-GEWICHT-S
022800     END-IF
022900
023000     EVALUATE TRUE
023100         WHEN W-ALG-MATCH
023200          OR  W-ALG-WORSE
023300          OR  W-ALG-AVERAGE
023400          OR  W-ALG-LATEST
023500          OR  W-ALG-TWAVG
023600             PERFORM B300-STELLEN-VERKNUEPFEN
023700                 VARYING C2-I FROM 1 BY 1
023800                 UNTIL   C2-I > 7
023900             MOVE WR-DIGITS          TO LINK-W-CODE-R
024000         WHEN OTHER
024100             SET  W-RC-FEHLER        TO TRUE
024200             MOVE SPACES              TO LINK-W-CODE-R
024300             DISPLAY K-MODUL " - UNBEKANNTER ALGORITHMUS: "
024400                     LINK-W-ALGORITHMUS
024500     END-EVALUATE
024600     .
024700 B200-99.
024800     EXIT.
024900
025000******************************************************************
025100* Verknuepfung einer einzelnen Stelle (C2-I) nach Algorithmus -
025200* WF-STELLEN-TAB/WS-STELLEN-TAB liefern die Einzelstellen, das
025300* Ergebnis geht in WR-STELLEN-TAB (C2-I)
025400******************************************************************
025500 B300-STELLEN-VERKNUEPFEN SECTION.
025600 B300-00.
025700     EVALUATE TRUE
025800         WHEN W-ALG-MATCH
025900             IF  WS-STELLEN-TAB (C2-I) = WF-STELLEN-TAB (C2-I)
026000                 MOVE WS-STELLEN-TAB (C2-I) TO WR-STELLEN-TAB (C2-I)
026100             ELSE
026200                 MOVE 9                     TO WR-STELLEN-TAB (C2-I)
026300             END-IF
026400
026500         WHEN W-ALG-WORSE
026600             IF  WF-STELLEN-TAB (C2-I) > WS-STELLEN-TAB (C2-I)
026700                 MOVE WF-STELLEN-TAB (C2-I) TO WR-STELLEN-TAB (C2-I)
026800             ELSE
026900                 MOVE WS-STELLEN-TAB (C2-I) TO WR-STELLEN-TAB (C2-I)
027000             END-IF
027100
027200         WHEN W-ALG-AVERAGE
027300             COMPUTE C6-TELLER = WF-STELLEN-TAB (C2-I)
027320                                + WS-STELLEN-TAB (C2-I)
027340             MOVE 2                          TO C6-NENNER
027360             PERFORM B310-HALBE-AUFRUNDEN
027600             MOVE C6-QUOTIENT                TO WR-STELLEN-TAB (C2-I)
027700
027800         WHEN W-ALG-LATEST
027900             MOVE WS-STELLEN-TAB (C2-I)      TO WR-STELLEN-TAB (C2-I)
028000
028100*            Kreuzgewichtung wie im Altverfahren: die AELTERE Stelle
028200*            (F) wird mit dem Gewicht der JUENGEREN (C2-GEWICHT-S)
028300*            multipliziert und umgekehrt - so arbeitete SSFWET0
028400*            schon immer, auch wenn es auf den ersten Blick vertauscht
028500*            wirkt
028600         WHEN W-ALG-TWAVG
028700             COMPUTE C6-TELLER =
028800                     (WF-STELLEN-TAB (C2-I) * C2-GEWICHT-S)
028900                   + (WS-STELLEN-TAB (C2-I) * C2-GEWICHT-F)
029000             COMPUTE C6-NENNER = C2-GEWICHT-F + C2-GEWICHT-S
029050             PERFORM B310-HALBE-AUFRUNDEN
029100             MOVE C6-QUOTIENT                TO WR-STELLEN-TAB (C2-I)
029200
029300     END-EVALUATE
029400     .
029500 B300-99.
029600     EXIT.
029650*
029660******************************************************************
029670* Ganzzahldivision C6-TELLER / C6-NENNER mit kaufmaennischer
029680* Rundung (halbe aufrunden) per Restpruefung - ersetzt die frueher
029690* hier verwendete ROUNDED-Klausel auf einem COMP-3-Feld, die im
029700* Haus sonst nirgends vorkommt
029710******************************************************************
029720 B310-HALBE-AUFRUNDEN SECTION.
029730 B310-00.
029740     DIVIDE C6-TELLER              BY C6-NENNER
029750         GIVING    C6-QUOTIENT
029760         REMAINDER C6-REST
029770     IF  (C6-REST * 2) >= C6-NENNER
029780         ADD  1                    TO C6-QUOTIENT
029790     END-IF
029800     .
029810 B310-99.
029820     EXIT.
029900*

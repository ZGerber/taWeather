000100*****************************************************************
000200* Letzte Aenderung :: 1994-11-08
000300* Letzte Version   :: B.00.02
000400* Kurzbeschreibung :: Satzbild Nachtlauf-Ereignisprotokoll (EVENTS)
000500* Auftrag          :: NACHTL-1
000600*
000700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000900*----------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                             *
001100*-------|----------|-----|---------------------------------------*
001200*B.00.02|1994-11-08| hlm | AUTOSTOP als eigener Typ, 88-Level erg.*
001300*-------|----------|-----|---------------------------------------*
001400*B.00.01|1992-06-30| hlm | EVT-SOURCE fuer L/R-Beobachter ergaenzt*
001500*-------|----------|-----|---------------------------------------*
001600*B.00.00|1990-09-14| rst | Neuerstellung, 40-Byte-Satz            *
001700*----------------------------------------------------------------*
001800*
001900* Copybookbeschreibung
002000* ---------------------
002100* Ein Satz pro Ereignis des naechtlichen Beobachtungslaufs, von
002200* =NACLIB nach COPY EVTREC0C OF "=NACLIB" eingebunden.  Die vier
002300* Ereignisarten kommen aus dem Protokoll der Laufsteuerung:
002400*   START    - Beginn eines Datenteils (dataNOCUTS)
002500*   STOP     - Ende eines Datenteils (stop-data / clock mit Stop)
002600*   AUTOSTOP - automatisches Laufende (auto-stop); zaehlt zugleich
002700*              als STOP und markiert das Laufende
002800*   CLOUDS   - Wetterbeobachtung (Wolken-/Dunstcode) eines
002900*              Beobachters, lokal (L) oder remote (R)
003000*
003100******************************************************************
003200*
003300 01          EVT-RECORD.
003400*--------------------------------------------------------------------*
003500*    Ereignisart, linksbuendig, leerzeichenaufgefuellt
003600*--------------------------------------------------------------------*
003700     05      EVT-TYPE            PIC X(10).
003800          88 EVT-IS-START                     VALUE "START".
003900          88 EVT-IS-STOP                      VALUE "STOP".
004000          88 EVT-IS-AUTOSTOP                  VALUE "AUTOSTOP".
004100          88 EVT-IS-CLOUDS                    VALUE "CLOUDS".
004200*--------------------------------------------------------------------*
004300*    Uhrzeit des Ereignisses, Klartext HH:MM:SS (24-Std.)
004400*--------------------------------------------------------------------*
004500     05      EVT-TIME            PIC X(08).
004600*            Klartextform HH:MM:SS - die Aufteilung in Stunde /
004700*            Minute / Sekunde samt Ziffern- und Bereichspruefung
004800*            erfolgt erst im Rechenmodul ZEITUT0M, siehe dort.
005500*--------------------------------------------------------------------*
005600*    Wettercode (7 Ziffern), nur bei EVT-TYPE = CLOUDS belegt,
005700*    sonst Leerzeichen - siehe WETCDC0C fuer die Feldaufteilung.
005800*--------------------------------------------------------------------*
005900     05      EVT-CODE            PIC X(07).
006000*--------------------------------------------------------------------*
006100*    Beobachter: L = lokaler Beobachter, R = Remote-Beobachter,
006200*    nur bei CLOUDS belegt
006300*--------------------------------------------------------------------*
006400     05      EVT-SOURCE          PIC X(01).
006500          88 EVT-SRC-LOCAL                    VALUE "L".
006600          88 EVT-SRC-REMOTE                   VALUE "R".
006700*--------------------------------------------------------------------*
006800*    Fuellbereich, bisher ohne Belegung - auf 40 Byte Satzlaenge
006900*    aufgefuellt (Reserve fuer kuenftige Protokollfelder)
007000*--------------------------------------------------------------------*
007100     05      FILLER              PIC X(14).
007200*
